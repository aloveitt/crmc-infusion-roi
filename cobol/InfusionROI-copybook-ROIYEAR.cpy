000100******************************************************************
000200* ROIYEAR  -  ROI ENGINE RESULTS / YEAR-BY-YEAR FORECAST TABLE   *
000300*                                                                *
000400*   PASSED BY REFERENCE FROM ROICALC TO ROIENGIN ON THE CALL.    *
000500*   VISITS AND MONEY ARE CARRIED AT 2 DECIMAL PLACES THROUGHOUT  *
000600*   THE TABLE - ROICALC ROUNDS TO WHOLE UNITS ONLY WHEN IT EDITS *
000700*   THE PRINT LINE.  TABLE IS SIZED FOR THE 50-YEAR MAXIMUM      *
000800*   FORECAST HORIZON.                                           *
000900******************************************************************
001000 01  ROI-ENGINE-RESULTS.
001100     05  CAPITAL-COST-TOTAL          PIC S9(9)V99  COMP-3.
001200     05  RN-FTE-REQUIRED             PIC S9(4)     COMP.
001300     05  RN-COST-TOTAL               PIC S9(9)V99  COMP-3.
001400     05  FINAL-NPV                   PIC S9(11)V99 COMP-3.
001500     05  VERDICT-CODE                PIC X(01).
001600         88  VERDICT-POSITIVE        VALUE "P".
001700         88  VERDICT-NEGATIVE        VALUE "N".
001800     05  FILLER                      PIC X(04).
001900     05  ROI-YEAR-TABLE OCCURS 50 TIMES INDEXED BY YR-IDX.
002000         10  YEAR-NO                 PIC 9(02).
002100         10  YEAR-VISITS             PIC 9(09)V99  COMP-3.
002200         10  YEAR-REVENUE            PIC S9(11)V99 COMP-3.
002300         10  YEAR-OP-COSTS           PIC S9(11)V99 COMP-3.
002400         10  YEAR-NET-INCOME         PIC S9(11)V99 COMP-3.
002500         10  YEAR-CUM-CASHFLOW       PIC S9(11)V99 COMP-3.
002600         10  YEAR-DISC-CASHFLOW      PIC S9(11)V99 COMP-3.
002700         10  YEAR-CUM-NPV            PIC S9(11)V99 COMP-3.
002800         10  FILLER                  PIC X(02).
002900
003000******************************************************************
003100* ROI-VERDICT-REC  -  ONE-LINE SCENARIO SUMMARY WRITTEN TO THE   *
003200*                     VERDICT SUMMARY OUTPUT FILE                *
003300******************************************************************
003400 01  ROI-VERDICT-REC.
003500     05  VERDICT-SCENARIO-ID         PIC X(10).
003600     05  FILLER                      PIC X(02) VALUE SPACES.
003700     05  VERDICT-FINAL-NPV           PIC S9(11).
003800     05  FILLER                      PIC X(02) VALUE SPACES.
003900     05  VERDICT-CD                  PIC X(08).
004000     05  FILLER                      PIC X(07) VALUE SPACES.
