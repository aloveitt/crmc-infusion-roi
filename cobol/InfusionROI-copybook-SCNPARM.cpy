000100******************************************************************
000200* SCNPARM  -  INFUSION CENTER EXPANSION - SCENARIO PARAMETER REC *
000300*                                                                *
000400*   ONE RECORD PER MODEL RUN, READ FROM THE SCENARIO INPUT FILE  *
000500*   (LINE SEQUENTIAL, ZERO-PADDED NUMERICS, FIELDS IN THE ORDER  *
000600*   SHOWN BELOW).  SEE THE CAPITAL PROJECTS UNDERWRITING MANUAL  *
000700*   SEC. 4 FOR THE DEFAULT VALUES A SCHEDULER SHOULD PUNCH WHEN  *
000800*   A FIELD ON THE INTAKE WORKSHEET IS LEFT BLANK.               *
000900******************************************************************
001000 01  INFUSION-SCENARIO-PARM.
001100     05  SCENARIO-ID                 PIC X(10).
001200     05  NUM-CHAIRS                  PIC 9(03).
001300     05  SQFT-PER-CHAIR              PIC 9(05).
001400     05  COST-PER-SQFT               PIC 9(05).
001500     05  EQUIP-COST-PER-CHAIR        PIC 9(07).
001600     05  UTILIZATION-PCT             PIC 9(03).
001700     05  RN-ANNUAL-COST              PIC 9(07).
001800     05  CHAIRS-PER-RN               PIC 9(02).
001900     05  SHIFTS-PER-DAY              PIC 9(02).
002000     05  SUPPLY-COST-PER-VISIT       PIC 9(05).
002100     05  OVERHEAD-COST               PIC 9(09).
002200     05  REIMBURSEMENT               PIC 9(05).
002300     05  VISITS-PER-CHAIR-DAY        PIC 9(02)V9(02).
002400     05  DAYS-PER-YEAR               PIC 9(03).
002500     05  FORECAST-YEARS              PIC 9(02).
002600     05  DISCOUNT-RATE-PCT           PIC 9(02)V9(02).
002700     05  GROWTH-FLAG                 PIC X(01).
002800         88  APPLY-VISIT-GROWTH      VALUE "Y".
002900         88  NO-VISIT-GROWTH         VALUE "N".
003000     05  GROWTH-RATE-PCT             PIC 9(02)V9(02).
003100*  PAD TO THE 90-BYTE FIXED RECORD LENGTH USED ON THE SCHEDULING
003200*  SYSTEM'S EXTRACT - LEAVE ROOM FOR A FUTURE OPERATING-HOURS
003300*  FIELD SHOULD FINANCE EVER WANT IT BACK ON THE WORKSHEET.
003400     05  FILLER                      PIC X(09).
