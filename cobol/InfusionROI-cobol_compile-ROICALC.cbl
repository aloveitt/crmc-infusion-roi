000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ROICALC.
000300 AUTHOR. M. OKONKWO.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE INFUSION CENTER EXPANSION
001300*          SCENARIO PARAMETER FILE PREPARED BY PLANNING FROM THE
001400*          CAPITAL PROJECT INTAKE WORKSHEET.
001500*
001600*          IT CONTAINS ONE RECORD PER PROPOSED SCENARIO.
001700*
001800*          THE PROGRAM EDITS EACH RECORD, CALLS THE ROI ENGINE
001900*          SUBPROGRAM TO BUILD THE YEAR-BY-YEAR FORECAST, PRINTS
002000*          A COLUMNAR ROI REPORT PER SCENARIO, AND WRITES A
002100*          ONE-LINE VERDICT SUMMARY RECORD FOR EACH SCENARIO
002200*          THAT PASSES EDIT.
002300*
002400******************************************************************
002500
002600         INPUT FILE               -   DDS0002.SCNPARM
002700
002800         ROI REPORT PRODUCED      -   DDS0002.ROIRPT
002900
003000         VERDICT SUMMARY PRODUCED -   DDS0002.ROIVRDCT
003100
003200         DUMP FILE                -   SYSOUT
003300
003400******************************************************************
003500* CHANGE LOG
003600* DATE      BY   REQUEST    DESCRIPTION
003700* --------  ---  ---------  ------------------------------------
003800* 03/11/91  MO   CR-4471    ORIGINAL VERSION.
003900* 08/02/91  MO   CR-4501    SEE ROIENGIN - NO CHANGE HERE.
004000* 04/14/92  DP   CR-4655    NO CHANGE HERE - SEE ROIENGIN.
004100* 01/09/95  RDL  CR-5011    ADDED THE ROISTRP CALL SO THE HEADER
004200*                           LINE STOPS CARRYING TRAILING BLANKS
004300*                           OF THE SCENARIO-ID INTO THE PRINTED
004400*                           UNDERLINE - COSMETIC, PLANNING ASKED.
004500* 11/30/98  KP   CR-5602    Y2K REVIEW - WS-RUN-DATE IS DISPLAY
004600*                           ONLY ON THE REPORT HEADER, NEVER
004700*                           COMPARED OR STORED.  SIGNED OFF PER
004800*                           MEMO 98-1140, NO CHANGE REQUIRED.
004900* 03/02/99  KP   CR-5651    REJECTED-SCENARIO COUNT WAS NOT
005000*                           BEING RESET BETWEEN RUNS ON SOME
005100*                           SHOPS' JCL - ADDED THE EXPLICIT
005200*                           INITIALIZE IN 000-HOUSEKEEPING.
005300* 07/21/00  RDL  CR-5810    STAFF AUDIT OF PRINTED REPORTS
005400*                           AGAINST HAND CALCULATIONS - NO
005500*                           DISCREPANCIES, NO CHANGE.
005600* 05/16/02  DP   CR-6203    B7 EDIT WAS LETTING DAYS-PER-YEAR
005700*                           OF ZERO THROUGH WHEN THE WORKSHEET
005800*                           FIELD WAS LEFT BLANK - ADDED THE
005900*                           EXPLICIT ZERO CHECK IN 300.
006000* 09/03/02  DP   CR-6244    ADDED DISPLAY-USAGE SHADOWS OF THE
006100*                           SUBPROGRAM RETURN CODES SO THE STEP
006200*                           TRACE READS CLEANLY - SAME COMPLAINT
006300*                           AS CR-5644 IN ROIENGIN.
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT SCNFILE
008000     ASSIGN TO UT-S-SCNFILE
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS IFCODE.
008300
008400     SELECT ROIRPT
008500     ASSIGN TO UT-S-ROIRPT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT ROIVRDCT
009000     ASSIGN TO UT-S-ROIVRDCT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS VFCODE.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400****** ONE RECORD PER PROPOSED SCENARIO - SEE COPYBOOK SCNPARM
010500****** NO ORDERING OR KEY REQUIREMENT, READ UNTIL END OF FILE
010600 FD  SCNFILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 90 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SCENARIO-REC-DATA.
011200 01  SCENARIO-REC-DATA  PIC X(90).
011300
011400****** COLUMNAR ROI REPORT - ONE HEADER/DETAIL/TRAILER SECTION
011500****** PER SCENARIO, NO CONTROL BREAKS OR CROSS-SCENARIO TOTALS
011600 FD  ROIRPT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RPT-REC.
012200 01  RPT-REC  PIC X(132).
012300
012400****** ONE VERDICT RECORD PER SCENARIO THAT PASSES EDIT
012500 FD  ROIVRDCT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 40 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS VRDCT-REC-DATA.
013100 01  VRDCT-REC-DATA  PIC X(40).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  IFCODE                  PIC X(2).
013700         88 CODE-READ     VALUE SPACES.
013800         88 NO-MORE-DATA  VALUE "10".
013900     05  OFCODE                  PIC X(2).
014000         88 CODE-WRITE    VALUE SPACES.
014100     05  VFCODE                  PIC X(2).
014200         88 CODE-WRITE-V  VALUE SPACES.
014300
014400 COPY SCNPARM.
014500
014600 COPY ROIYEAR.
014700
014800 01  WS-RUN-DATE                     PIC 9(6).
014900 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
015000     05  WS-RUN-DATE-YY              PIC 9(2).
015100     05  WS-RUN-DATE-MM              PIC 9(2).
015200     05  WS-RUN-DATE-DD              PIC 9(2).
015300
015400 01  COUNTERS-AND-ACCUMULATORS.
015500     05 SCENARIOS-READ           PIC S9(7) COMP.
015600     05 SCENARIOS-PROCESSED      PIC S9(7) COMP.
015700     05 SCENARIOS-REJECTED       PIC S9(7) COMP.
015800     05 YR-SUB                   PIC 9(02) COMP.
015900     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
016000*  CR-6244 - DISPLAY-USAGE SHADOW FOR THE STEP TRACE.
016100     05 CALC-CALL-RET-CODE-DISP REDEFINES CALC-CALL-RET-CODE      CR-6244 
016200                                 PIC S9(4).                       CR-6244 
016300     05 WS-TRIMMED-LTH           PIC S9(4) COMP.
016400*  CR-6244 - DISPLAY-USAGE SHADOW FOR THE STEP TRACE.
016500     05 WS-TRIMMED-LTH-DISP REDEFINES WS-TRIMMED-LTH              CR-6244 
016600                                 PIC S9(4).                       CR-6244 
016700
016800 01  FLAGS-AND-SWITCHES.
016900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
017000        88 NO-MORE-SCENARIOS  VALUE "N".
017100     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
017200        88 SCENARIO-ERROR-FOUND  VALUE "Y".
017300        88 SCENARIO-VALID        VALUE "N".
017400
017500 01  WS-ERROR-TEXT                PIC X(40) VALUE SPACES.
017600
017700 01  WS-SYSOUT-LINE.
017800     05  FILLER                   PIC X(4) VALUE "*** ".
017900     05  WS-SYSOUT-SCEN-ID        PIC X(10).
018000     05  FILLER                   PIC X(11) VALUE
018100                                    " REJECTED -".
018200     05  WS-SYSOUT-REASON         PIC X(40).
018300     05  FILLER                   PIC X(65) VALUE SPACES.
018400
018500* HEADER LINE 1 - SCENARIO ID AND ONE-TIME CAPITAL COST
018600 01  WS-RPT-HDR1.
018700     05  FILLER                   PIC X(24) VALUE
018800                                    "INFUSION CHAIR ROI MODEL".
018900     05  FILLER                   PIC X(2) VALUE SPACES.
019000     05  FILLER                   PIC X(10) VALUE
019100                                    "SCENARIO: ".
019200     05  HDR1-SCENARIO-ID-O       PIC X(10).
019300     05  FILLER                   PIC X(4) VALUE SPACES.
019400     05  FILLER                   PIC X(15) VALUE
019500                                    "CAPITAL COST: ".
019600     05  HDR1-CAPITAL-COST-O      PIC $$,$$$,$$9.
019700     05  FILLER                   PIC X(57) VALUE SPACES.
019800
019900* CR-5011 - UNDERLINE DRAWN UNDER THE SCENARIO-ID ON HDR1, ONLY
020000* AS LONG AS THE TRIMMED SCENARIO-ID ITSELF (SEE ROISTRP).
020100 01  WS-RPT-UNDERLINE                PIC X(132) VALUE SPACES.
020200
020300* HEADER LINE 2 - RN STAFFING REQUIRED AND ANNUAL RN COST
020400 01  WS-RPT-HDR2.
020500     05  FILLER                   PIC X(14) VALUE
020600                                    "RN FTE REQ'D:".
020700     05  HDR2-RN-FTE-O            PIC ZZ9.
020800     05  FILLER                   PIC X(4) VALUE SPACES.
020900     05  FILLER                   PIC X(20) VALUE
021000                                    "ANNUAL RN COST:".
021100     05  HDR2-RN-COST-O           PIC $$,$$$,$$9.
021200     05  FILLER                   PIC X(81) VALUE SPACES.
021300
021400 01  WS-BLANK-LINE.
021500     05  FILLER                   PIC X(132) VALUE SPACES.
021600
021700* COLUMN HEADING LINE - MATCHES THE DETAIL LINE COLUMN WIDTHS
021800 01  WS-RPT-COL-HDR.
021900     05  FILLER                   PIC X(6)  VALUE "YEAR".
022000     05  FILLER                   PIC X(13) VALUE "VISITS".
022100     05  FILLER                   PIC X(17) VALUE "REVENUE".
022200     05  FILLER                   PIC X(17) VALUE "OP COSTS".
022300     05  FILLER                   PIC X(17) VALUE "NET INCOME".
022400     05  FILLER                   PIC X(17) VALUE "CUM CASHFLOW".
022500     05  FILLER                   PIC X(17) VALUE "NPV".
022600     05  FILLER                   PIC X(17) VALUE "CUM NPV".
022700     05  FILLER                   PIC X(11) VALUE SPACES.
022800
022900* ONE DETAIL LINE PER FORECAST YEAR
023000 01  WS-RPT-DETAIL-LINE.
023100     05  FILLER                   PIC X(1) VALUE SPACE.
023200     05  DTL-YEAR-O               PIC Z9.
023300     05  FILLER                   PIC X(3) VALUE SPACES.
023400     05  DTL-VISITS-O             PIC ZZZ,ZZZ,ZZ9.
023500     05  FILLER                   PIC X(2) VALUE SPACES.
023600     05  DTL-REVENUE-O            PIC ZZ,ZZZ,ZZZ,ZZ9-.
023700     05  FILLER                   PIC X(1) VALUE SPACES.
023800     05  DTL-OPCOSTS-O            PIC ZZ,ZZZ,ZZZ,ZZ9-.
023900     05  FILLER                   PIC X(1) VALUE SPACES.
024000     05  DTL-NETINCOME-O          PIC ZZ,ZZZ,ZZZ,ZZ9-.
024100     05  FILLER                   PIC X(1) VALUE SPACES.
024200     05  DTL-CUMCASHFLOW-O        PIC ZZ,ZZZ,ZZZ,ZZ9-.
024300     05  FILLER                   PIC X(1) VALUE SPACES.
024400     05  DTL-DISCCASHFLOW-O       PIC ZZ,ZZZ,ZZZ,ZZ9-.
024500     05  FILLER                   PIC X(1) VALUE SPACES.
024600     05  DTL-CUMNPV-O             PIC ZZ,ZZZ,ZZZ,ZZ9-.
024700     05  FILLER                   PIC X(18) VALUE SPACES.
024800
024900* VERDICT TRAILER LINE
025000 01  WS-VERDICT-AMT-EDIT           PIC $$$,$$$,$$9-.
025100 01  WS-RPT-VERDICT-LINE.
025200     05  FILLER                   PIC X(1) VALUE SPACE.
025300     05  VERDICT-TEXT-O           PIC X(50).
025400     05  FILLER                   PIC X(81) VALUE SPACES.
025500
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL NO-MORE-SCENARIOS.
026000     PERFORM 999-CLEANUP THRU 999-EXIT.
026100     MOVE +0 TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     DISPLAY "******** BEGIN JOB ROICALC ********".
026600     ACCEPT  WS-RUN-DATE FROM DATE.
026700     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        CR-5651 
026800     OPEN INPUT SCNFILE.
026900     OPEN OUTPUT ROIRPT, ROIVRDCT, SYSOUT.
027000     PERFORM 900-READ-SCENARIO THRU 900-EXIT.
027100 000-EXIT.
027200     EXIT.
027300
027400 100-MAINLINE.
027500     MOVE "N" TO ERROR-FOUND-SW.
027600     PERFORM 300-VALIDATE-SCENARIO THRU 300-EXIT.
027700
027800     IF SCENARIO-ERROR-FOUND
027900         ADD +1 TO SCENARIOS-REJECTED
028000         PERFORM 710-WRITE-ERROR-LINE THRU 710-EXIT
028100     ELSE
028200         PERFORM 450-CALL-ROI-ENGINE THRU 450-EXIT
028300         PERFORM 600-PRINT-REPORT-HEADER THRU 600-EXIT
028400         PERFORM 620-PRINT-DETAIL-LINES THRU 620-EXIT
028500         PERFORM 650-PRINT-VERDICT-LINE THRU 650-EXIT
028600         PERFORM 660-WRITE-VERDICT-REC THRU 660-EXIT
028700         ADD +1 TO SCENARIOS-PROCESSED.
028800
028900     PERFORM 900-READ-SCENARIO THRU 900-EXIT.
029000 100-EXIT.
029100     EXIT.
029200
029300 300-VALIDATE-SCENARIO.
029400*  B7 - REJECT (SKIP WITH AN ERROR LINE) WHEN ANY FIELD IS
029500*  OUT OF THE RANGES BELOW.
029600     IF NUM-CHAIRS < 5 OR NUM-CHAIRS > 40
029700         MOVE "NUM-CHAIRS NOT IN RANGE 5-40" TO WS-ERROR-TEXT
029800         MOVE "Y" TO ERROR-FOUND-SW
029900         GO TO 300-EXIT.
030000
030100     IF UTILIZATION-PCT < 50 OR UTILIZATION-PCT > 100
030200         MOVE "UTILIZATION-PCT NOT IN RANGE 50-100" TO
030300              WS-ERROR-TEXT
030400         MOVE "Y" TO ERROR-FOUND-SW
030500         GO TO 300-EXIT.
030600
030700     IF CHAIRS-PER-RN = ZERO
030800         MOVE "CHAIRS-PER-RN IS ZERO" TO WS-ERROR-TEXT
030900         MOVE "Y" TO ERROR-FOUND-SW
031000         GO TO 300-EXIT.
031100
031200     IF FORECAST-YEARS = ZERO OR FORECAST-YEARS > 50
031300         MOVE "FORECAST-YEARS IS ZERO OR OVER 50" TO
031400              WS-ERROR-TEXT
031500         MOVE "Y" TO ERROR-FOUND-SW
031600         GO TO 300-EXIT.
031700
031800*  CR-6203 - BLANK WORKSHEET FIELD WAS COMING IN AS ZERO.
031900     IF DAYS-PER-YEAR = ZERO                                      CR-6203 
032000         MOVE "DAYS-PER-YEAR IS ZERO" TO WS-ERROR-TEXT            CR-6203 
032100         MOVE "Y" TO ERROR-FOUND-SW                               CR-6203 
032200         GO TO 300-EXIT.                                          CR-6203 
032300 300-EXIT.
032400     EXIT.
032500
032600 450-CALL-ROI-ENGINE.
032700     INITIALIZE ROI-ENGINE-RESULTS.
032800     CALL "ROIENGIN" USING
032900          INFUSION-SCENARIO-PARM
033000          ROI-ENGINE-RESULTS
033100          CALC-CALL-RET-CODE.
033200     DISPLAY "ROIENGIN RETURN CODE " CALC-CALL-RET-CODE-DISP.     CR-6244 
033300 450-EXIT.
033400     EXIT.
033500
033600 600-PRINT-REPORT-HEADER.
033700     MOVE ZERO TO WS-TRIMMED-LTH.
033800     CALL "ROISTRP" USING SCENARIO-ID, WS-TRIMMED-LTH.            CR-5011 
033900     DISPLAY "ROISTRP RETURNED LENGTH " WS-TRIMMED-LTH-DISP.      CR-6244 
034000     MOVE SCENARIO-ID TO HDR1-SCENARIO-ID-O.
034100     COMPUTE HDR1-CAPITAL-COST-O ROUNDED = CAPITAL-COST-TOTAL.
034200     WRITE RPT-REC FROM WS-RPT-HDR1 AFTER ADVANCING NEXT-PAGE.
034300
034400     MOVE SPACES TO WS-RPT-UNDERLINE.
034500     IF WS-TRIMMED-LTH > ZERO                                     CR-5011 
034600         MOVE ALL "-" TO WS-RPT-UNDERLINE(37:WS-TRIMMED-LTH).     CR-5011 
034700     WRITE RPT-REC FROM WS-RPT-UNDERLINE AFTER ADVANCING 1 LINE.
034800
034900     MOVE RN-FTE-REQUIRED TO HDR2-RN-FTE-O.
035000     COMPUTE HDR2-RN-COST-O ROUNDED = RN-COST-TOTAL.
035100     WRITE RPT-REC FROM WS-RPT-HDR2 AFTER ADVANCING 1 LINE.
035200
035300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
035400     WRITE RPT-REC FROM WS-RPT-COL-HDR AFTER ADVANCING 1 LINE.
035500 600-EXIT.
035600     EXIT.
035700
035800 620-PRINT-DETAIL-LINES.
035900     PERFORM 625-PRINT-ONE-DETAIL-LINE THRU 625-EXIT
036000              VARYING YR-SUB FROM 1 BY 1
036100              UNTIL YR-SUB > FORECAST-YEARS.
036200 620-EXIT.
036300     EXIT.
036400
036500*  B8 - VISITS AND MONEY COLUMNS ROUND HALF-UP TO WHOLE UNITS
036600*  FOR THE PRINT LINE; THE TABLE ITSELF STAYS AT 2 DECIMALS.
036700 625-PRINT-ONE-DETAIL-LINE.
036800     MOVE YEAR-NO(YR-SUB) TO DTL-YEAR-O.
036900     COMPUTE DTL-VISITS-O ROUNDED = YEAR-VISITS(YR-SUB).
037000     COMPUTE DTL-REVENUE-O ROUNDED = YEAR-REVENUE(YR-SUB).
037100     COMPUTE DTL-OPCOSTS-O ROUNDED = YEAR-OP-COSTS(YR-SUB).
037200     COMPUTE DTL-NETINCOME-O ROUNDED = YEAR-NET-INCOME(YR-SUB).
037300     COMPUTE DTL-CUMCASHFLOW-O ROUNDED =
037400          YEAR-CUM-CASHFLOW(YR-SUB).
037500     COMPUTE DTL-DISCCASHFLOW-O ROUNDED =
037600          YEAR-DISC-CASHFLOW(YR-SUB).
037700     COMPUTE DTL-CUMNPV-O ROUNDED = YEAR-CUM-NPV(YR-SUB).
037800     WRITE RPT-REC FROM WS-RPT-DETAIL-LINE AFTER ADVANCING
037900          1 LINE.
038000 625-EXIT.
038100     EXIT.
038200
038300 650-PRINT-VERDICT-LINE.
038400     MOVE SPACES TO VERDICT-TEXT-O.
038500     COMPUTE WS-VERDICT-AMT-EDIT ROUNDED = FINAL-NPV.
038600     IF VERDICT-POSITIVE
038700         STRING "POSITIVE ROI, " FORECAST-YEARS DELIMITED SIZE
038800                "-YEAR NPV = $" DELIMITED SIZE
038900                WS-VERDICT-AMT-EDIT DELIMITED SIZE
039000                INTO VERDICT-TEXT-O
039100     ELSE
039200         STRING "NOT PROFITABLE OVER " FORECAST-YEARS
039300                DELIMITED SIZE
039400                " YEARS, NPV = $" DELIMITED SIZE
039500                WS-VERDICT-AMT-EDIT DELIMITED SIZE
039600                INTO VERDICT-TEXT-O.
039700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINE.
039800     WRITE RPT-REC FROM WS-RPT-VERDICT-LINE AFTER ADVANCING
039900          1 LINE.
040000 650-EXIT.
040100     EXIT.
040200
040300 660-WRITE-VERDICT-REC.
040400     MOVE SCENARIO-ID TO VERDICT-SCENARIO-ID.
040500     COMPUTE VERDICT-FINAL-NPV ROUNDED = FINAL-NPV.
040600     IF VERDICT-POSITIVE
040700         MOVE "POSITIVE" TO VERDICT-CD
040800     ELSE
040900         MOVE "NEGATIVE" TO VERDICT-CD.
041000     WRITE VRDCT-REC-DATA FROM ROI-VERDICT-REC.
041100 660-EXIT.
041200     EXIT.
041300
041400 710-WRITE-ERROR-LINE.
041500     MOVE SCENARIO-ID TO WS-SYSOUT-SCEN-ID.
041600     MOVE WS-ERROR-TEXT TO WS-SYSOUT-REASON.
041700     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.
041800 710-EXIT.
041900     EXIT.
042000
042100 900-READ-SCENARIO.
042200     READ SCNFILE INTO INFUSION-SCENARIO-PARM
042300         AT END
042400         MOVE "N" TO MORE-DATA-SW
042500         GO TO 900-EXIT
042600     END-READ.
042700     ADD +1 TO SCENARIOS-READ.
042800 900-EXIT.
042900     EXIT.
043000
043100 999-CLEANUP.
043200     CLOSE SCNFILE, ROIRPT, ROIVRDCT, SYSOUT.
043300     DISPLAY "** SCENARIOS READ **".
043400     DISPLAY SCENARIOS-READ.
043500     DISPLAY "** SCENARIOS PROCESSED **".
043600     DISPLAY SCENARIOS-PROCESSED.
043700     DISPLAY "** SCENARIOS REJECTED **".
043800     DISPLAY SCENARIOS-REJECTED.
043900     DISPLAY "******** NORMAL END OF JOB ROICALC ********".
044000 999-EXIT.
044100     EXIT.
