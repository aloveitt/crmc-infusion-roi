000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROIENGIN.
000400 AUTHOR. M. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBPROGRAM - COMPUTES THE ONE-TIME CAPITAL
001400*          COST, THE REQUIRED RN STAFFING, THE YEAR-BY-YEAR
001500*          VISIT FORECAST, AND THE ANNUAL REVENUE/COST/NET
001600*          INCOME/CASH-FLOW/NPV TABLE FOR ONE INFUSION-CENTER
001700*          EXPANSION SCENARIO.
001800*
001900*          ROICALC READS THE SCENARIO PARAMETER RECORD AND
002000*          CALLS THIS PROGRAM ONCE PER SCENARIO; THIS PROGRAM
002100*          DOES NO FILE I-O OF ITS OWN AND KNOWS NOTHING ABOUT
002200*          THE REPORT LAYOUT.
002300*
002400******************************************************************
002500* CHANGE LOG
002600* DATE      BY   REQUEST    DESCRIPTION
002700* --------  ---  ---------  ------------------------------------
002800* 03/11/91  MO   CR-4471    ORIGINAL VERSION.
002900* 08/02/91  MO   CR-4501    RN STAFFING WAS TRUNCATING INSTEAD
003000*                           OF ROUNDING UP - 21-CHAIR SCENARIOS
003100*                           WERE ONE FTE SHORT.  NOW USES THE
003200*                           DIVIDE/REMAINDER CEILING TEST.
003300* 04/14/92  DP   CR-4655    ADDED THE GROWTH-FLAG BRANCH - PLAN
003400*                           COMMITTEE WANTS A FLAT-VOLUME CASE
003500*                           AND A GROWING-VOLUME CASE FOR EVERY
003600*                           SCENARIO WITHOUT TWO INPUT RECORDS.
003700* 01/09/95  RDL  CR-5011    SPLIT THE DISCOUNT-FACTOR MATH OUT
003800*                           TO ROIDISCF SO THE SAME ROUTINE CAN
003900*                           BE CALLED FROM THE GRANT-FUNDING
004000*                           WORKSHEET JOB AS WELL.
004100* 11/30/98  KP   CR-5602    Y2K REVIEW - NO DATE FIELDS DRIVE ANY
004200*                           CALCULATION IN THIS PROGRAM.  SIGNED
004300*                           OFF PER MEMO 98-1140.
004400* 02/09/99  KP   CR-5644    ADDED DISPLAY-USAGE SHADOW FIELDS FOR
004500*                           THE UTILIZATION FRACTION AND THE
004600*                           YEAR-1 CASH FLOW SO THE STEP TRACE
004700*                           READS CLEANLY - SEE ROIDISCF FOR THE
004800*                           SAME CHANGE.
004900* 07/21/00  RDL  CR-5810    STAFF AUDIT - TRACED THREE SCENARIOS
005000*                           BY HAND AGAINST THE PRINTED REPORT,
005100*                           NO DISCREPANCIES.
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 01  WS-RUN-DATE                     PIC 9(6).
006600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
006700     05  WS-RUN-DATE-YY              PIC 9(2).
006800     05  WS-RUN-DATE-MM              PIC 9(2).
006900     05  WS-RUN-DATE-DD              PIC 9(2).
007000
007100 01  MISC-FIELDS.
007200     05 WS-FACILITY-SQFT             PIC 9(09)     COMP-3.
007300     05 WS-CONSTRUCTION-COST         PIC 9(11)     COMP-3.
007400     05 WS-TOTAL-EQUIP-COST          PIC 9(11)     COMP-3.
007500     05 WS-CHAIR-SHIFT-PRODUCT       PIC 9(05)     COMP.
007600     05 WS-RN-QUOTIENT               PIC 9(04)     COMP.
007700     05 WS-RN-REMAINDER              PIC 9(04)     COMP.
007800     05 WS-UTIL-FRACTION             PIC S9(1)V9(4) COMP-3.
007900*  DISPLAY-USAGE SHADOW OF WS-UTIL-FRACTION - SEE CR-5644.
008000     05 WS-UTIL-FRACTION-DISP REDEFINES WS-UTIL-FRACTION          CR-5644 
008100                                  PIC S9(1)V9(4).                 CR-5644 
008200     05 WS-GROWTH-FRACTION           PIC S9(1)V9(4) COMP-3.
008300     05 WS-ONE-PLUS-GROWTH           PIC S9(1)V9(4) COMP-3.
008400     05 WS-SUPPLY-COST               PIC S9(11)V99 COMP-3.
008500     05 WS-CASH-FLOW                 PIC S9(11)V99 COMP-3.
008600*  DISPLAY-USAGE SHADOW OF WS-CASH-FLOW - SEE CR-5644.
008700     05 WS-CASH-FLOW-DISP REDEFINES WS-CASH-FLOW                  CR-5644 
008800                                  PIC S9(11)V99.                  CR-5644 
008900     05 WS-YEAR-EXPONENT             PIC 9(02)     COMP.
009000     05 WS-DISCOUNT-FACTOR           PIC S9(3)V9(6) COMP-3.
009100     05 YR-SUB                       PIC 9(02)     COMP.
009200
009300 01  RETURN-CD                       PIC 9(4) COMP.
009400
009500 LINKAGE SECTION.
009600 COPY SCNPARM.
009700 COPY ROIYEAR.
009800
009900 PROCEDURE DIVISION USING
010000      INFUSION-SCENARIO-PARM
010100      ROI-ENGINE-RESULTS
010200      RETURN-CD.
010300
010400     ACCEPT WS-RUN-DATE FROM DATE.
010500     PERFORM 100-CALC-CAPITAL-COST THRU 100-EXIT.
010600     PERFORM 200-CALC-RN-STAFFING THRU 200-EXIT.
010700     PERFORM 300-BUILD-VISIT-FORECAST THRU 300-EXIT
010800              VARYING YR-SUB FROM 1 BY 1
010900              UNTIL YR-SUB > FORECAST-YEARS.
011000     PERFORM 550-SET-VERDICT THRU 550-EXIT.
011100     MOVE ZERO TO RETURN-CD.
011200     GOBACK.
011300
011400 100-CALC-CAPITAL-COST.
011500*  B1 - ONE-TIME CAPITAL COST, EXACT INTEGER ARITHMETIC.
011600     COMPUTE WS-FACILITY-SQFT =
011700          NUM-CHAIRS * SQFT-PER-CHAIR.
011800     COMPUTE WS-CONSTRUCTION-COST =
011900          WS-FACILITY-SQFT * COST-PER-SQFT.
012000     COMPUTE WS-TOTAL-EQUIP-COST =
012100          NUM-CHAIRS * EQUIP-COST-PER-CHAIR.
012200     COMPUTE CAPITAL-COST-TOTAL =
012300          WS-CONSTRUCTION-COST + WS-TOTAL-EQUIP-COST.
012400 100-EXIT.
012500     EXIT.
012600
012700 200-CALC-RN-STAFFING.
012800*  B2 - RN FTE = CEILING( (CHAIRS / CHAIRS-PER-RN) * SHIFTS ).
012900*  CR-4501 - DIVIDE/REMAINDER CEILING, NOT A TRUNCATED DIVIDE.    CR-4501 
013000     COMPUTE WS-CHAIR-SHIFT-PRODUCT =
013100          NUM-CHAIRS * SHIFTS-PER-DAY.
013200     DIVIDE WS-CHAIR-SHIFT-PRODUCT BY CHAIRS-PER-RN               CR-4501 
013300          GIVING WS-RN-QUOTIENT                                   CR-4501 
013400          REMAINDER WS-RN-REMAINDER.                              CR-4501 
013500     IF WS-RN-REMAINDER > ZERO                                    CR-4501 
013600         ADD 1 TO WS-RN-QUOTIENT.                                 CR-4501 
013700     MOVE WS-RN-QUOTIENT TO RN-FTE-REQUIRED.
013800     COMPUTE RN-COST-TOTAL =
013900          RN-FTE-REQUIRED * RN-ANNUAL-COST.
014000 200-EXIT.
014100     EXIT.
014200
014300 300-BUILD-VISIT-FORECAST.
014400*  B3 - UTILIZATION-ADJUSTED VISIT FORECAST, ONE ENTRY PER YEAR.
014500     MOVE YR-SUB TO YEAR-NO(YR-SUB).
014600     IF YR-SUB = 1
014700         PERFORM 320-CALC-YEAR-ONE-VISITS THRU 320-EXIT
014800     ELSE
014900         PERFORM 340-CALC-LATER-YEAR-VISITS THRU 340-EXIT.
015000
015100     PERFORM 400-CALC-ANNUAL-FINANCIALS THRU 400-EXIT.
015200     PERFORM 500-CALC-CASHFLOW-AND-NPV THRU 500-EXIT.
015300 300-EXIT.
015400     EXIT.
015500
015600 320-CALC-YEAR-ONE-VISITS.
015700     COMPUTE WS-UTIL-FRACTION = UTILIZATION-PCT / 100.
015800     COMPUTE YEAR-VISITS(YR-SUB) ROUNDED =
015900          NUM-CHAIRS * VISITS-PER-CHAIR-DAY * DAYS-PER-YEAR
016000          * WS-UTIL-FRACTION.
016100 320-EXIT.
016200     EXIT.
016300
016400 340-CALC-LATER-YEAR-VISITS.
016500*  CR-4655 - GROWTH COMPOUNDS ON THE UTILIZATION-ADJUSTED VISIT   CR-4655 
016600*  FIGURE.  ALGEBRAICALLY EQUAL TO DIVIDING OUT UTILIZATION,      CR-4655 
016700*  APPLYING GROWTH, THEN RE-APPLYING UTILIZATION - SEE THE        CR-4655 
016800*  UNDERWRITING MANUAL FOR THE PROOF.  WITH NO GROWTH FLAG SET    CR-4655 
016900*  ALL YEARS COME OUT EQUAL.                                      CR-4655 
017000     IF APPLY-VISIT-GROWTH                                        CR-4655 
017100         COMPUTE WS-GROWTH-FRACTION = GROWTH-RATE-PCT / 100       CR-4655 
017200     ELSE                                                         CR-4655 
017300         MOVE ZERO TO WS-GROWTH-FRACTION.                         CR-4655 
017400     COMPUTE WS-ONE-PLUS-GROWTH = 1 + WS-GROWTH-FRACTION.
017500     COMPUTE YEAR-VISITS(YR-SUB) ROUNDED =
017600          YEAR-VISITS(YR-SUB - 1) * WS-ONE-PLUS-GROWTH.
017700 340-EXIT.
017800     EXIT.
017900
018000 400-CALC-ANNUAL-FINANCIALS.
018100*  B4 - REVENUE, SUPPLY COST, OPERATING COST, NET INCOME.
018200*  USES THE UNROUNDED (2-DECIMAL) ADJUSTED VISIT FIGURE.
018300     COMPUTE YEAR-REVENUE(YR-SUB) ROUNDED =
018400          YEAR-VISITS(YR-SUB) * REIMBURSEMENT.
018500     COMPUTE WS-SUPPLY-COST ROUNDED =
018600          YEAR-VISITS(YR-SUB) * SUPPLY-COST-PER-VISIT.
018700     COMPUTE YEAR-OP-COSTS(YR-SUB) ROUNDED =
018800          RN-COST-TOTAL + OVERHEAD-COST + WS-SUPPLY-COST.
018900     COMPUTE YEAR-NET-INCOME(YR-SUB) ROUNDED =
019000          YEAR-REVENUE(YR-SUB) - YEAR-OP-COSTS(YR-SUB).
019100 400-EXIT.
019200     EXIT.
019300
019400 500-CALC-CASHFLOW-AND-NPV.
019500*  B5 - DISCOUNTED CASH FLOW AND RUNNING NPV.  YEAR 1 CARRIES
019600*  THE CAPITAL OUTLAY AND IS UNDISCOUNTED (EXPONENT ZERO).
019700     IF YR-SUB = 1
019800         COMPUTE WS-CASH-FLOW ROUNDED =
019900              YEAR-NET-INCOME(YR-SUB) - CAPITAL-COST-TOTAL
020000         MOVE WS-CASH-FLOW TO YEAR-CUM-CASHFLOW(YR-SUB)
020100     ELSE
020200         MOVE YEAR-NET-INCOME(YR-SUB) TO WS-CASH-FLOW
020300         COMPUTE YEAR-CUM-CASHFLOW(YR-SUB) ROUNDED =
020400              YEAR-CUM-CASHFLOW(YR-SUB - 1) + WS-CASH-FLOW.
020500
020600     COMPUTE WS-YEAR-EXPONENT = YR-SUB - 1.
020700     CALL "ROIDISCF" USING                                        CR-5011 
020800          DISCOUNT-RATE-PCT                                       CR-5011 
020900          WS-YEAR-EXPONENT                                        CR-5011 
021000          WS-DISCOUNT-FACTOR.                                     CR-5011 
021100
021200     COMPUTE YEAR-DISC-CASHFLOW(YR-SUB) ROUNDED =
021300          WS-CASH-FLOW / WS-DISCOUNT-FACTOR.
021400
021500     IF YR-SUB = 1
021600         MOVE YEAR-DISC-CASHFLOW(YR-SUB) TO YEAR-CUM-NPV(YR-SUB)
021700     ELSE
021800         COMPUTE YEAR-CUM-NPV(YR-SUB) ROUNDED =
021900              YEAR-CUM-NPV(YR-SUB - 1) + YEAR-DISC-CASHFLOW(YR-SUB).
022000 500-EXIT.
022100     EXIT.
022200
022300 550-SET-VERDICT.
022400*  B6 - POSITIVE IF THE FINAL CUMULATIVE NPV EXCEEDS ZERO.
022500     MOVE YEAR-CUM-NPV(FORECAST-YEARS) TO FINAL-NPV.
022600     IF FINAL-NPV > ZERO
022700         SET VERDICT-POSITIVE TO TRUE
022800     ELSE
022900         SET VERDICT-NEGATIVE TO TRUE.
023000 550-EXIT.
023100     EXIT.
