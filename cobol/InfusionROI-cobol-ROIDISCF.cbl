000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROIDISCF.
000400 AUTHOR. T. WREN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMPUTES THE YEAR-N DISCOUNT FACTOR (1+d)**(n-1) FOR
001400*          THE ROI ENGINE'S CASH-FLOW DISCOUNTING STEP, BY
001500*          REPEATED MULTIPLICATION RATHER THAN A POWER FUNCTION,
001600*          SO THE FACTOR CARRIES SIX DECIMAL PLACES ON EVERY
001700*          COMPILER THIS SHOP TARGETS.
001800*
001900*          CALLED ONCE PER FORECAST YEAR FROM ROIENGIN.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* DATE      BY   REQUEST    DESCRIPTION
002400* --------  ---  ---------  ------------------------------------
002500* 03/14/91  TW   CR-4471    ORIGINAL VERSION - REPLACES THE
002600*                           HAND-KEYED DISCOUNT TABLE PREVIOUSLY
002700*                           MAINTAINED BY FINANCE.
002800* 09/02/91  TW   CR-4508    ROUND THE ACCUMULATED FACTOR EACH
002900*                           PASS INSTEAD OF ONLY ON OUTPUT - THE
003000*                           50-YEAR CASE WAS DRIFTING IN THE
003100*                           SIXTH DECIMAL.
003200* 06/18/93  RDL  CR-4890    ADDED THE ZERO-EXPONENT SHORT-CIRCUIT
003300*                           FOR YEAR 1 (FACTOR MUST STAY 1.000000
003400*                           - YEAR 1 IS NEVER DISCOUNTED).
003500* 11/30/98  KP   CR-5602    Y2K REVIEW - NO DATE FIELDS IN THIS
003600*                           PROGRAM, NOTHING TO CONVERT.  SIGNED
003700*                           OFF PER MEMO 98-1140.
003800* 02/09/99  KP   CR-5644    DISPLAY OF WS-FACTOR-ACCUM ON THE
003900*                           TRACE RUN WAS SHOWING PACKED HEX -
004000*                           ADDED THE DISPLAY-USAGE REDEFINES SO
004100*                           OPERATIONS CAN READ THE SYSOUT.
004200* 02/16/99  KP   CR-5646    SAME COMPLAINT AS CR-5644, THIS TIME
004300*                           AGAINST WS-ONE-PLUS-RATE - ADDED ITS
004400*                           OWN DISPLAY-USAGE SHADOW.
004500* 07/21/00  RDL  CR-5810    STAFF AUDIT - CONFIRMED FACTOR VALUES
004600*                           AGAINST THE FINANCE OFFICE'S MANUAL
004700*                           PRESENT-VALUE TABLES, NO CHANGES.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 01  WS-RUN-DATE                     PIC 9(6).
006200 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
006300     05  WS-RUN-DATE-YY              PIC 9(2).
006400     05  WS-RUN-DATE-MM              PIC 9(2).
006500     05  WS-RUN-DATE-DD              PIC 9(2).
006600
006700 01  MISC-FIELDS.
006800     05  WS-DISCOUNT-RATE-FRACTION   PIC S9(1)V9(6) COMP-3.
006900     05  WS-ONE-PLUS-RATE            PIC S9(1)V9(6) COMP-3.
007000*  CR-5646 - DISPLAY-USAGE SHADOW OF WS-ONE-PLUS-RATE - SAME      CR-5646 
007100*  COMPLAINT AS CR-5644, THIS FIELD WAS SHOWING PACKED HEX TOO.   CR-5646 
007200     05  WS-ONE-PLUS-RATE-DISP REDEFINES WS-ONE-PLUS-RATE         CR-5646 
007300                           PIC S9(1)V9(6).                        CR-5646 
007400     05  WS-FACTOR-ACCUM             PIC S9(3)V9(6) COMP-3.
007500*  DISPLAY-USAGE SHADOW OF WS-FACTOR-ACCUM - SEE CR-5644.  SOME   CR-5644 
007600*  COMPILERS TRACE COMP-3 AS RAW PACKED DIGITS, SO OPS ASKED FOR  CR-5644 
007700*  A READABLE FIELD TO DISPLAY IN THE STEP TRACE.                 CR-5644 
007800     05  WS-FACTOR-ACCUM-DISP REDEFINES WS-FACTOR-ACCUM           CR-5644 
007900                                  PIC S9(3)V9(6).                 CR-5644 
008000     05  WS-MULT-SUB                 PIC 9(02) COMP.
008100
008200 LINKAGE SECTION.
008300 01  LK-DISCOUNT-RATE-PCT            PIC 9(02)V9(02).
008400 01  LK-YEAR-EXPONENT                PIC 9(02) COMP.
008500 01  LK-DISCOUNT-FACTOR              PIC S9(3)V9(6) COMP-3.
008600
008700 PROCEDURE DIVISION USING
008800      LK-DISCOUNT-RATE-PCT
008900      LK-YEAR-EXPONENT
009000      LK-DISCOUNT-FACTOR.
009100
009200     ACCEPT WS-RUN-DATE FROM DATE.
009300     PERFORM 100-CALC-DISCOUNT-FACTOR THRU 100-EXIT.
009400     GOBACK.
009500
009600 100-CALC-DISCOUNT-FACTOR.
009700     COMPUTE WS-DISCOUNT-RATE-FRACTION =
009800          LK-DISCOUNT-RATE-PCT / 100.
009900     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-DISCOUNT-RATE-FRACTION.
010000     MOVE 1 TO WS-FACTOR-ACCUM.
010100
010200     IF LK-YEAR-EXPONENT > ZERO                                   CR-4890 
010300         PERFORM 150-MULTIPLY-ONE-YEAR THRU 150-EXIT
010400                 VARYING WS-MULT-SUB FROM 1 BY 1
010500                 UNTIL WS-MULT-SUB > LK-YEAR-EXPONENT.
010600
010700     MOVE WS-FACTOR-ACCUM TO LK-DISCOUNT-FACTOR.
010800 100-EXIT.
010900     EXIT.
011000
011100 150-MULTIPLY-ONE-YEAR.
011200*  CR-4508 - ROUND EVERY PASS, NOT JUST ON THE WAY OUT.           CR-4508 
011300     COMPUTE WS-FACTOR-ACCUM ROUNDED =                            CR-4508 
011400          WS-FACTOR-ACCUM * WS-ONE-PLUS-RATE.                     CR-4508 
011500 150-EXIT.
011600     EXIT.
