000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROISTRP.
000400 AUTHOR. T. WREN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED (RIGHT-SPACE-STRIPPED) LENGTH OF
001400*          THE SCENARIO-ID FIELD SO THE REPORT HEADER PARAGRAPH
001500*          IN ROICALC CAN CENTER THE SCENARIO LABEL WITHOUT
001600*          CARRYING TRAILING BLANKS INTO THE UNDERLINE.
001700*
001800******************************************************************
001900* CHANGE LOG
002000* DATE      BY   REQUEST    DESCRIPTION
002100* --------  ---  ---------  ------------------------------------
002200* 03/14/91  TW   CR-4471    ORIGINAL VERSION.
002300* 01/09/95  RDL  CR-5011    SHORTENED THE LINKAGE FIELD FROM THE
002400*                           GENERAL-PURPOSE 255 BYTES DOWN TO
002500*                           THE 10-BYTE SCENARIO-ID - THIS COPY
002600*                           IS NOW SCENARIO-ID SPECIFIC ONLY.
002700* 11/30/98  KP   CR-5602    Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                           PROGRAM, NOTHING TO CONVERT.  SIGNED
002900*                           OFF PER MEMO 98-1140.
003000* 02/11/99  KP   CR-5645    ADDED THE DISPLAY-USAGE SHADOW OF L
003100*                           SO THE TRIMMED LENGTH SHOWS UP AS A
003200*                           READABLE NUMBER IN THE STEP TRACE -
003300*                           SAME COMPLAINT AS CR-5644 IN ROIDISCF.
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-RUN-DATE                     PIC 9(6).
004900 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
005000     05  WS-RUN-DATE-YY              PIC 9(2).
005100     05  WS-RUN-DATE-MM              PIC 9(2).
005200     05  WS-RUN-DATE-DD              PIC 9(2).
005300
005400 01  MISC-FIELDS.
005500     05 L         PIC  S9(4) COMP.
005600     05 L-TRACE-AREA PIC S9(4) COMP.                              CR-5645 
005700*  CR-5645 - DISPLAY-USAGE SHADOW FOR THE STEP TRACE.             CR-5645 
005800     05 L-TRACE-DISP REDEFINES L-TRACE-AREA PIC S9(4).            CR-5645 
005900     05 TEMP-TXT  PIC X(10).
006000     05 TEMP-TXT-ALT REDEFINES TEMP-TXT.
006100        10 TEMP-TXT-CHAR OCCURS 10 TIMES PIC X(1).
006200
006300 LINKAGE SECTION.
006400 01  LK-SCENARIO-ID    PIC X(10).                                 CR-5011 
006500 01  LK-TRIMMED-LTH    PIC S9(4).                                 CR-5011 
006600
006700 PROCEDURE DIVISION USING LK-SCENARIO-ID, LK-TRIMMED-LTH.
006800     ACCEPT WS-RUN-DATE FROM DATE.
006900     MOVE 0 TO L.
007000     MOVE FUNCTION REVERSE(LK-SCENARIO-ID) TO TEMP-TXT.
007100     INSPECT TEMP-TXT
007200               REPLACING ALL LOW-VALUES BY SPACES.
007300     INSPECT TEMP-TXT
007400                    TALLYING L FOR LEADING SPACES.
007500     COMPUTE L  = LENGTH OF LK-SCENARIO-ID - L.
007600     ADD L TO LK-TRIMMED-LTH.
007700     MOVE L TO L-TRACE-AREA.                                      CR-5645 
007800     DISPLAY "ROISTRP TRIMMED LENGTH " L-TRACE-DISP.              CR-5645 
007900     GOBACK.
